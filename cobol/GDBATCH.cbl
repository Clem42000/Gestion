000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    GDBATCH.
000300 AUTHOR.        R. CHASTENET.
000400 INSTALLATION.  SERVICE INFORMATIQUE - GESTION DEPENSES.
000500 DATE-WRITTEN.  11/08/88.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIEL.
000800*
000900******************************************************************
001000*  PROGRAMME :  GDBATCH                                          *
001100*                                                                 *
001200*  BATCH PRINCIPAL DE GESTION DES DEPENSES PERSONNELLES.  CHARGE  *
001300*  LE FICHIER DES REGLES DE CATEGORISATION EN MEMOIRE, LIT LE     *
001400*  FICHIER DES MOUVEMENTS BANCAIRES (DEJA TRIE PAR DATE CROIS-    *
001500*  SANTE), VALIDE CHAQUE MOUVEMENT, APPELLE LE SOUS-PROGRAMME     *
001600*  GDCAT POUR LUI ATTRIBUER UNE CATEGORIE, ECRIT LE FICHIER DES   *
001700*  MOUVEMENTS CATEGORISES, ACCUMULE LES TOTAUX PAR CATEGORIE ET   *
001800*  PAR MOIS CALENDAIRE (RUPTURE SUR LE MOIS), ET IMPRIME L'ETAT   *
001900*  RECAPITULATIF MENSUEL DES DEPENSES.  TOUTES LES CONDITIONS     *
002000*  D'ERREUR SONT SIGNALEES A SYSOUT, COMPTABILISEES, ET IMPRIMEES *
002050*  EN UNE LIGNE DE REJET SUR L'ETAT.                              *
002100******************************************************************
002200*    HISTORIQUE DES MODIFICATIONS                                 *
002300*    ------------------------------                               *
002400*    08/11/88  RC   ECRITURE INITIALE DU PROGRAMME                *
002500*    22/05/89  RC   DDE 0117 - AJOUT DU COMPTEUR DE REJETS SUR    *
002600*                   LES MOUVEMENTS EN ERREUR DE DATE              *
002700*    14/02/90  PM   DDE 0163 - LE FICHIER REGLES DEVIENT OPTIONAL,*
002800*                   FICHIER ABSENT NE DOIT PLUS PROVOQUER D'ABEND *
002900*    03/09/91  RC   DDE 0244 - AJOUT DE L'APPEL AU SOUS-PROGRAMME *
003000*                   GDCAT POUR LA CATEGORISATION AUTOMATIQUE      *
003100*    17/12/92  RC   DDE 0301 - RUPTURE PAR MOIS CALENDAIRE A LA   *
003200*                   PLACE DE LA RUPTURE PAR CLIENT                *
003300*    26/06/94  PM   DDE 0398 - TABLE MENSUELLE DES CATEGORIES     *
003400*                   AJOUTEE POUR LE DETAIL DE L'ETAT PAR POSTE    *
003500*    05/03/96  RC   DDE 0512 - CORRECTION DU CALCUL DU SOLDE      *
003600*                   MENSUEL (INVERSION DEPENSES/REVENUS)          *
003700*    22/10/97  TR   DDE 0655 - AGRANDISSEMENT DES ZONES DE TOTAUX *
003800*                   A 9 CHIFFRES POUR EVITER LE DEBORDEMENT       *
003900*    30/03/98  TR   DDE 0721 - PREPARATION AN 2000 : LES DATES DE *
004000*                   MOUVEMENT SONT DEJA EN AAAAMMJJ, CONTROLE     *
004100*                   EFFECTUE SUR TOUT LE FICHIER TEST - CONFORME  *
004200*    18/02/99  TR   DDE 0733 - BASCULE AN 2000 - PROGRAMME        *
004300*                   RECOMPILE ET REVALIDE SANS MODIFICATION       *
004400*    14/11/01  TR   DDE 0879 - SUPPRESSION DU TRI (SORT) : LE     *
004500*                   FICHIER DES MOUVEMENTS ARRIVE DESORMAIS TRIE  *
004550*                   PAR DATE EN AMONT, LECTURE SEQUENTIELLE       *
004575*                   DIRECTE                                      *
004700*    05/11/04  PM   DDE 4633 - TABLE DES REGLES PORTEE A 500      *
004800*                   ENTREES, LAYOUTS PARTAGES VIA COPY GDTXNREC   *
004900*    22/06/11  TR   DDE 5920 - LIBELLE MOUVEMENT PORTE A 40       *
005000*                   CARACTERES (ANCIENNEMENT 32)                  *
005100*    09/03/15  SB   DDE 6104 - AJOUT DU COMPTEUR DE MOUVEMENTS    *
005200*                   NON CLASSES DANS LE JOURNAL DE FIN DE PASSAGE *
005210*    16/01/16  PM   DDE 6288 - LA LIGNE DE REJET EST DESORMAIS    *
005220*                   ECRITE SUR L'ETAT (GD-RPT-FILE), PAS SEULE-   *
005230*                   MENT AFFICHEE A SYSOUT - CF. CAHIER DES       *
005240*                   CHARGES                                      *
005250*    11/04/16  PM   DDE 6301 - SIGNE DU SOLDE MENSUEL ET GLOBAL   *
005260*                   DEPLACE A GAUCHE DE LA VALEUR (ANCIENNEMENT   *
005270*                   EN QUEUE DE ZONE EDITEE)                     *
005300******************************************************************
005400*
005500 ENVIRONMENT DIVISION.
005600*
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER.   IBM-390.
005900 OBJECT-COMPUTER.   IBM-390.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM.
006200*
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500*
006600     SELECT GD-RULE-FILE ASSIGN TO UT-S-GDRULES
006700         OPTIONAL
006800         FILE STATUS IS WS-RULE-FILE-STATUS.
006900*
007000     SELECT GD-TXN-FILE ASSIGN TO UT-S-GDTXNIN
007100         FILE STATUS IS WS-TXN-FILE-STATUS.
007200*
007300     SELECT GD-TXN-OUT-FILE ASSIGN TO UT-S-GDTXNOUT
007400         FILE STATUS IS WS-TXN-OUT-FILE-STATUS.
007500*
007600     SELECT GD-RPT-FILE ASSIGN TO UT-S-GDRPT
007700         FILE STATUS IS WS-RPT-FILE-STATUS.
007800*
007900*
008000 DATA DIVISION.
008100*
008200 FILE SECTION.
008300*
008400 FD  GD-RULE-FILE
008500     RECORDING MODE IS F
008600     LABEL RECORDS ARE STANDARD
008700     RECORD CONTAINS 50 CHARACTERS
008800     BLOCK CONTAINS 0 RECORDS
008900     DATA RECORD IS GD-RULE-FD-REC.
009000*
009100 01  GD-RULE-FD-REC                   PIC X(50).
009200*
009300 FD  GD-TXN-FILE
009400     RECORDING MODE IS F
009500     LABEL RECORDS ARE STANDARD
009600     RECORD CONTAINS 57 CHARACTERS
009700     BLOCK CONTAINS 0 RECORDS
009800     DATA RECORD IS GD-TXN-FD-REC.
009900*
010000 01  GD-TXN-FD-REC                    PIC X(57).
010100*
010200 FD  GD-TXN-OUT-FILE
010300     RECORDING MODE IS F
010400     LABEL RECORDS ARE STANDARD
010500     RECORD CONTAINS 77 CHARACTERS
010600     BLOCK CONTAINS 0 RECORDS
010700     DATA RECORD IS GD-TXN-OUT-FD-REC.
010800*
010900 01  GD-TXN-OUT-FD-REC                PIC X(77).
011000*
011100 FD  GD-RPT-FILE
011200     RECORDING MODE IS F
011300     LABEL RECORDS ARE STANDARD
011400     RECORD CONTAINS 80 CHARACTERS
011500     BLOCK CONTAINS 0 RECORDS
011600     DATA RECORD IS GD-RPT-FD-REC.
011700*
011800 01  GD-RPT-FD-REC                    PIC X(80).
011900*
012000*
012100 WORKING-STORAGE SECTION.
012200*
012300 01  PROGRAM-INDICATOR-SWITCHES.
012400     05  WS-RULE-FILE-STATUS          PIC X(2)   VALUE SPACES.
012500     05  WS-TXN-FILE-STATUS           PIC X(2)   VALUE SPACES.
012600     05  WS-TXN-OUT-FILE-STATUS       PIC X(2)   VALUE SPACES.
012700     05  WS-RPT-FILE-STATUS           PIC X(2)   VALUE SPACES.
012800     05  WS-EOF-RULE-SW               PIC X(3)   VALUE 'NO '.
012900         88  EOF-RULE                             VALUE 'YES'.
013000     05  WS-EOF-TXN-SW                PIC X(3)   VALUE 'NO '.
013100         88  EOF-TXN                              VALUE 'YES'.
013200     05  WS-INPUT-OK-SW               PIC X(3)   VALUE 'NO '.
013300         88  INPUT-OK                             VALUE 'YES'.
013400     05  WS-CAT-FOUND-SW              PIC X(3)   VALUE 'NO '.
013500         88  CAT-FOUND                            VALUE 'YES'.
013600     05  FILLER                       PIC X(08)  VALUE SPACES.
013700*
013800 01  WS-BREAK-CONTROLS.
013900     05  WS-CURR-MONTH-KEY.
014000         10  WS-CURR-YYYYMM           PIC 9(6)   VALUE ZERO.
014100         10  WS-CURR-YYYYMM-G REDEFINES WS-CURR-YYYYMM.
014200             15  WS-CURR-YEAR         PIC 9(4).
014300             15  WS-CURR-MONTH        PIC 9(2).
014400     05  WS-TXN-MONTH-KEY.
014500         10  WS-TXN-YYYYMM            PIC 9(6)   VALUE ZERO.
014600     05  FILLER                       PIC X(10)  VALUE SPACES.
014700*
014800     COPY GDTXNREC.
014900*
015000*----------------------------------------------------------------
015100*   TABLE MENSUELLE DES CATEGORIES - REMISE A ZERO A CHAQUE       *
015200*   RUPTURE DE MOIS.  ORDRE DE PREMIERE APPARITION DANS LE MOIS   *
015300*   CONSERVE (PAS DE TRI).  50 CATEGORIES DISTINCTES MAXIMUM PAR  *
015400*   MOIS - MARGE LARGE PAR RAPPORT AU NOMBRE DE REGLES OBSERVE.   *
015500*----------------------------------------------------------------
015600 01  WS-MONTH-CAT-TABLE.
015700     05  WS-MONTH-CAT-COUNT           PIC S9(4)  COMP VALUE ZERO.
015800     05  WS-CAT-ENTRY OCCURS 50 TIMES
015900             INDEXED BY WS-CAT-IDX.
016000         10  WS-CAT-NAME-TB           PIC X(20).
016100         10  WS-CAT-TOTAL-TB          PIC S9(9)V99.
016200         10  FILLER                   PIC X(05).
016300*
016400 01  WS-ACCUMULATORS.
016500*  COMPTEURS DE MOUVEMENT DU PROGRAMME
016600     05  WS-READ-CTR                  PIC S9(7)  COMP VALUE ZERO.
016700     05  WS-WRTN-CTR                  PIC S9(7)  COMP VALUE ZERO.
016800     05  WS-CAT-CTR                   PIC S9(7)  COMP VALUE ZERO.
016900     05  WS-UNCAT-CTR                 PIC S9(7)  COMP VALUE ZERO.
017000     05  WS-REJ-CTR                   PIC S9(7)  COMP VALUE ZERO.
017100     05  WS-RULE-READ-CTR             PIC S9(7)  COMP VALUE ZERO.
017200*
017300*  TOTAUX DU MOIS EN COURS
017400     05  WS-MONTH-EXP-TL              PIC S9(9)V99      VALUE ZERO.
017500     05  WS-MONTH-INC-TL              PIC S9(9)V99      VALUE ZERO.
017600     05  WS-MONTH-BAL-TL              PIC S9(9)V99      VALUE ZERO.
017700     05  WS-TXN-MAGNITUDE             PIC S9(9)V99      VALUE ZERO.
017800*
017900*  TOTAUX GENERAUX DE L'ETAT
018000     05  WS-GRAND-EXP-TL              PIC S9(9)V99      VALUE ZERO.
018100     05  WS-GRAND-INC-TL              PIC S9(9)V99      VALUE ZERO.
018200     05  WS-GRAND-BAL-TL              PIC S9(9)V99      VALUE ZERO.
018300     05  FILLER                       PIC X(10)         VALUE SPACES.
018400*
018500* LIGNES DE L'ETAT IMPRIME
018600*
018700 01  HL-HEADER-1.
018800     05  FILLER            PIC X(1)   VALUE SPACES.
018900     05  FILLER            PIC X(28)
019000                  VALUE 'RESUME MENSUEL DES DEPENSES'.
019100     05  FILLER            PIC X(51)  VALUE SPACES.
019200*
019300 01  HL-MONTH-HDR.
019400     05  FILLER            PIC X(1)   VALUE SPACES.
019500     05  FILLER            PIC X(5)   VALUE 'MOIS:'.
019600     05  FILLER            PIC X(1)   VALUE SPACES.
019700     05  MH-YEAR-HL        PIC 9(4).
019800     05  FILLER            PIC X(1)   VALUE '-'.
019900     05  MH-MONTH-HL       PIC 9(2).
020000     05  FILLER            PIC X(66)  VALUE SPACES.
020100*
020200 01  DL-CATEGORY.
020300     05  CAT-NAME-DL       PIC X(20).
020400     05  FILLER            PIC X(2)   VALUE SPACES.
020500     05  CAT-AMT-DL        PIC ZZZ,ZZZ,ZZ9.99.
020600     05  FILLER            PIC X(43)  VALUE SPACES.
020700*
020800 01  TL-MONTH-EXP.
020900     05  FILLER            PIC X(2)   VALUE SPACES.
021000     05  FILLER            PIC X(17)
021100                  VALUE 'DEPENSES DU MOIS'.
021200     05  FILLER            PIC X(1)   VALUE SPACES.
021300     05  EXP-AMT-TL        PIC ZZZ,ZZZ,ZZ9.99-.
021400     05  FILLER            PIC X(45)  VALUE SPACES.
021500*
021600 01  TL-MONTH-INC.
021700     05  FILLER            PIC X(2)   VALUE SPACES.
021800     05  FILLER            PIC X(16)
021900                  VALUE 'REVENUS DU MOIS'.
022000     05  FILLER            PIC X(2)   VALUE SPACES.
022100     05  INC-AMT-TL        PIC ZZZ,ZZZ,ZZ9.99-.
022200     05  FILLER            PIC X(45)  VALUE SPACES.
022300*
022400 01  TL-MONTH-BAL.
022500     05  FILLER            PIC X(2)   VALUE SPACES.
022600     05  FILLER            PIC X(14)
022700                  VALUE 'SOLDE DU MOIS'.
022800     05  FILLER            PIC X(4)   VALUE SPACES.
022900     05  BAL-AMT-TL        PIC ----,---,--9.99.
023000     05  FILLER            PIC X(45)  VALUE SPACES.
023100*
023200 01  GTL-TOT-EXP.
023300     05  FILLER            PIC X(2)   VALUE SPACES.
023400     05  FILLER            PIC X(15)
023500                  VALUE 'TOTAL DEPENSES'.
023600     05  FILLER            PIC X(3)   VALUE SPACES.
023700     05  TOT-EXP-GTL       PIC ZZZ,ZZZ,ZZ9.99-.
023800     05  FILLER            PIC X(45)  VALUE SPACES.
023900*
024000 01  GTL-TOT-INC.
024100     05  FILLER            PIC X(2)   VALUE SPACES.
024200     05  FILLER            PIC X(14)
024300                  VALUE 'TOTAL REVENUS'.
024400     05  FILLER            PIC X(4)   VALUE SPACES.
024500     05  TOT-INC-GTL       PIC ZZZ,ZZZ,ZZ9.99-.
024600     05  FILLER            PIC X(45)  VALUE SPACES.
024700*
024800 01  GTL-TOT-BAL.
024900     05  FILLER            PIC X(2)   VALUE SPACES.
025000     05  FILLER            PIC X(12)
025100                  VALUE 'SOLDE GLOBAL'.
025200     05  FILLER            PIC X(6)   VALUE SPACES.
025300     05  TOT-BAL-GTL       PIC ----,---,--9.99.
025400     05  FILLER            PIC X(45)  VALUE SPACES.
025500*
025600 01  GTL-TOT-TXN.
025700     05  FILLER            PIC X(2)   VALUE SPACES.
025800     05  FILLER            PIC X(16)
025900                  VALUE 'NB TRANSACTIONS'.
026000     05  FILLER            PIC X(2)   VALUE SPACES.
026100     05  TOT-TXN-GTL       PIC ZZZ,ZZZ,ZZ9.
026200     05  FILLER            PIC X(49)  VALUE SPACES.
026300*
026400 01  GTL-TOT-UNCAT.
026500     05  FILLER            PIC X(2)   VALUE SPACES.
026600     05  FILLER            PIC X(16)
026700                  VALUE 'NB NON CLASSEES'.
026800     05  FILLER            PIC X(2)   VALUE SPACES.
026900     05  TOT-UNCAT-GTL     PIC ZZZ,ZZZ,ZZ9.
027000     05  FILLER            PIC X(49)  VALUE SPACES.
027100*
027200 01  GTL-TOT-REJ.
027300     05  FILLER            PIC X(2)   VALUE SPACES.
027400     05  FILLER            PIC X(13)
027500                  VALUE 'NB REJETEES'.
027600     05  FILLER            PIC X(5)   VALUE SPACES.
027700     05  TOT-REJ-GTL       PIC ZZZ,ZZZ,ZZ9.
027800     05  FILLER            PIC X(49)  VALUE SPACES.
027900*
028000 01  ERROR-MESSAGE-EL         PIC X(80).
028100*
028200 01  ERROR-RECORD-EL.
028300     05  ERR-DATE-EL       PIC 9(8).
028400     05  FILLER            PIC X(2)   VALUE SPACES.
028500     05  ERR-LABEL-EL      PIC X(40).
028600     05  FILLER            PIC X(2)   VALUE SPACES.
028700     05  ERR-AMT-EL        PIC ZZZ,ZZZ,ZZ9.99-.
028800     05  FILLER            PIC X(13)  VALUE SPACES.
028900*
028920 01  RL-REJECT-LINE.
028940     05  FILLER            PIC X(1)   VALUE SPACES.
028960     05  FILLER            PIC X(8)   VALUE 'REJETE :'.
028980     05  RJ-DATE-RL        PIC 9(8).
028991     05  FILLER            PIC X(1)   VALUE SPACES.
028992     05  RJ-LABEL-RL       PIC X(40).
028993     05  FILLER            PIC X(1)   VALUE SPACES.
028994     05  RJ-AMT-RL         PIC ZZZ,ZZZ,ZZ9.99-.
028996     05  FILLER            PIC X(6)   VALUE SPACES.
028998*
029000 01  DISPLAY-LINE.
029100     05  DISP-MESSAGE      PIC X(45).
029200     05  DISP-VALUE        PIC ZZZ,ZZZ,ZZ9.
029250     05  FILLER            PIC X(10)  VALUE SPACES.
029300*
029400*
029500 PROCEDURE DIVISION.
029600*
029700 000-MAINLINE SECTION.
029800*
029900     PERFORM 120-LOAD-RULE-TABLE THRU 120-LOAD-RULE-TABLE-EXIT.
030000     OPEN INPUT  GD-TXN-FILE
030100          OUTPUT GD-TXN-OUT-FILE
030200                 GD-RPT-FILE.
030300     PERFORM 955-HEADINGS THRU 955-HEADINGS-EXIT.
030400     PERFORM 800-READ-TXN-FILE THRU 800-READ-TXN-FILE-EXIT.
030500     PERFORM 210-PRSS-TXN-RECORDS THRU 210-PRSS-TXN-RECORDS-EXIT
030600         UNTIL EOF-TXN.
030700     IF WS-CURR-YYYYMM IS NOT EQUAL TO ZERO
030800        PERFORM 400-PRSS-MONTH-BREAK THRU 400-PRSS-MONTH-BREAK-EXIT.
030900     PERFORM 500-PRSS-GRAND-TOTALS THRU 500-PRSS-GRAND-TOTALS-EXIT.
031000     PERFORM 550-DISPLAY-PROG-DIAG THRU 550-DISPLAY-PROG-DIAG-EXIT.
031100     CLOSE GD-TXN-FILE
032000           GD-TXN-OUT-FILE
032100           GD-RPT-FILE.
032200     MOVE ZERO TO RETURN-CODE.
032300     GOBACK.
032400*
032500*
033000 120-LOAD-RULE-TABLE.
033100*
033200     MOVE ZERO TO GD-RULE-COUNT.
033300     MOVE 'NO ' TO WS-EOF-RULE-SW.
033400     OPEN INPUT GD-RULE-FILE.
033500     IF WS-RULE-FILE-STATUS IS EQUAL TO '00'
033600        PERFORM 800-READ-RULE-FILE THRU 800-READ-RULE-FILE-EXIT
033700        PERFORM 125-STORE-RULE-ENTRY THRU
033800                             125-STORE-RULE-ENTRY-EXIT
033900            UNTIL EOF-RULE
034000        CLOSE GD-RULE-FILE
034100     ELSE
034150        DISPLAY '** AVIS **  FICHIER REGLES ABSENT OU ILLISIBLE'
034175        DISPLAY '** AVIS **  DEMARRAGE SANS REGLE DE CATEGORISATION'.
034400*
034500 120-LOAD-RULE-TABLE-EXIT.
034600     EXIT.
034700*
034800*
034900 125-STORE-RULE-ENTRY.
035000*
035100     ADD 1 TO WS-RULE-READ-CTR.
035200     IF GD-RULE-KEYWORD IS NOT EQUAL TO SPACES
035300        AND GD-RULE-COUNT IS LESS THAN 500
035400        ADD 1 TO GD-RULE-COUNT
035500        SET GD-RULE-IDX TO GD-RULE-COUNT
035600        MOVE GD-RULE-KEYWORD  TO GD-RULE-KEYWORD-TB (GD-RULE-IDX)
035700        MOVE GD-RULE-CATEGORY TO GD-RULE-CATEGORY-TB (GD-RULE-IDX).
035800     PERFORM 800-READ-RULE-FILE THRU 800-READ-RULE-FILE-EXIT.
035900*
036000 125-STORE-RULE-ENTRY-EXIT.
036100     EXIT.
036200*
036300*
036400 210-PRSS-TXN-RECORDS.
036500*
036600     PERFORM 214-CK-INPUT-DATA THRU 214-CK-INPUT-DATA-EXIT.
036700     IF INPUT-OK
036800        PERFORM 220-CHECK-MONTH-BREAK THRU
036900                             220-CHECK-MONTH-BREAK-EXIT
037000        PERFORM 216-CALL-CATEGORIZE THRU
037100                             216-CALL-CATEGORIZE-EXIT
037200        PERFORM 230-ACCUM-MONTH THRU 230-ACCUM-MONTH-EXIT
037300        PERFORM 950-WRITE-OUTPUT-REC THRU 950-WRITE-OUTPUT-REC-EXIT
037400     ELSE
037500        NEXT SENTENCE.
037600     PERFORM 800-READ-TXN-FILE THRU 800-READ-TXN-FILE-EXIT.
037700*
037800 210-PRSS-TXN-RECORDS-EXIT.
037900     EXIT.
038000*
038100*
038200 214-CK-INPUT-DATA.
038300*
038400     MOVE 'YES' TO WS-INPUT-OK-SW.
038500     IF GD-TXN-DATE-IN IS NOT NUMERIC
038600        MOVE 'NO ' TO WS-INPUT-OK-SW
038700        MOVE '** ERREUR **  DATE MOUVEMENT NON NUMERIQUE'
038800               TO ERROR-MESSAGE-EL
038900        PERFORM 700-ERROR-DISPLAY THRU 700-ERROR-DISPLAY-EXIT
039000     ELSE
039100        IF GD-TXN-MONTH-IN IS LESS THAN 1 OR
039200           GD-TXN-MONTH-IN IS GREATER THAN 12
039300           MOVE 'NO ' TO WS-INPUT-OK-SW
039400           MOVE '** ERREUR **  MOIS DU MOUVEMENT INVALIDE (01-12)'
039500                  TO ERROR-MESSAGE-EL
039600           PERFORM 700-ERROR-DISPLAY THRU 700-ERROR-DISPLAY-EXIT.
039700*
039800 214-CK-INPUT-DATA-EXIT.
039900     EXIT.
040000*
040100*
040200 216-CALL-CATEGORIZE.
040300*
040400     CALL 'GDCAT' USING GD-RULE-TABLE,
040500                        GD-TXN-LABEL-IN,
040600                        GD-TXN-CATEGORY-OUT.
040700     IF GD-TXN-CATEGORY-OUT IS EQUAL TO 'NON CLASSE'
040800        ADD 1 TO WS-UNCAT-CTR
040900     ELSE
041000        ADD 1 TO WS-CAT-CTR.
041100*
041200 216-CALL-CATEGORIZE-EXIT.
041300     EXIT.
041400*
041500*
041600 220-CHECK-MONTH-BREAK.
041700*
041800     COMPUTE WS-TXN-YYYYMM =
041900             (GD-TXN-YEAR-IN * 100) + GD-TXN-MONTH-IN.
042000     IF WS-CURR-YYYYMM IS EQUAL TO ZERO
042100        MOVE WS-TXN-YYYYMM TO WS-CURR-YYYYMM
042200     ELSE
042300        IF WS-TXN-YYYYMM IS NOT EQUAL TO WS-CURR-YYYYMM
042400           PERFORM 400-PRSS-MONTH-BREAK THRU
042500                                400-PRSS-MONTH-BREAK-EXIT
042600           MOVE WS-TXN-YYYYMM TO WS-CURR-YYYYMM.
042700*
042800 220-CHECK-MONTH-BREAK-EXIT.
042900     EXIT.
043000*
043100*
043200 230-ACCUM-MONTH.
043300*
043400     MOVE GD-TXN-DATE-IN   TO GD-TXN-DATE-OUT.
043500     MOVE GD-TXN-LABEL-IN  TO GD-TXN-LABEL-OUT.
043600     MOVE GD-TXN-AMOUNT-IN TO GD-TXN-AMOUNT-OUT.
043700     ADD 1 TO WS-WRTN-CTR.
043800     IF GD-TXN-AMOUNT-IN IS LESS THAN ZERO
043900        COMPUTE WS-TXN-MAGNITUDE = ZERO - GD-TXN-AMOUNT-IN
044000        ADD WS-TXN-MAGNITUDE TO WS-MONTH-EXP-TL
044100        PERFORM 235-ACCUM-CATEGORY THRU 235-ACCUM-CATEGORY-EXIT
044200     ELSE
044300        IF GD-TXN-AMOUNT-IN IS GREATER THAN ZERO
044400           ADD GD-TXN-AMOUNT-IN TO WS-MONTH-INC-TL.
044500*
044600 230-ACCUM-MONTH-EXIT.
044700     EXIT.
044800*
044900*
045000 235-ACCUM-CATEGORY.
045100*
045200     MOVE 'NO ' TO WS-CAT-FOUND-SW.
045300     SET WS-CAT-IDX TO 1.
045400     PERFORM 236-SEARCH-CATEGORY THRU 236-SEARCH-CATEGORY-EXIT
045500         UNTIL CAT-FOUND OR WS-CAT-IDX > WS-MONTH-CAT-COUNT.
045600     IF CAT-FOUND
045700        ADD WS-TXN-MAGNITUDE TO WS-CAT-TOTAL-TB (WS-CAT-IDX)
045800     ELSE
045900        IF WS-MONTH-CAT-COUNT IS LESS THAN 50
046000           ADD 1 TO WS-MONTH-CAT-COUNT
046100           SET WS-CAT-IDX TO WS-MONTH-CAT-COUNT
046200           MOVE GD-TXN-CATEGORY-OUT TO WS-CAT-NAME-TB (WS-CAT-IDX)
046300           MOVE WS-TXN-MAGNITUDE TO WS-CAT-TOTAL-TB (WS-CAT-IDX)
046400        ELSE
046500           DISPLAY
046600           '** AVIS **  TABLE CATEGORIES MENSUELLE PLEINE'.
046700*
046800 235-ACCUM-CATEGORY-EXIT.
046900     EXIT.
047000*
047100*
047200 236-SEARCH-CATEGORY.
047300*
047400     IF WS-CAT-NAME-TB (WS-CAT-IDX) IS EQUAL TO GD-TXN-CATEGORY-OUT
047500        MOVE 'YES' TO WS-CAT-FOUND-SW
047600     ELSE
047700        SET WS-CAT-IDX UP BY 1.
047800*
047900 236-SEARCH-CATEGORY-EXIT.
048000     EXIT.
048100*
048200*
048300 400-PRSS-MONTH-BREAK.
048400*
048500     MOVE WS-CURR-YEAR  TO MH-YEAR-HL.
048600     MOVE WS-CURR-MONTH TO MH-MONTH-HL.
048700     WRITE GD-RPT-FD-REC FROM HL-MONTH-HDR AFTER ADVANCING 2.
048800     SET WS-CAT-IDX TO 1.
048900     PERFORM 410-DETAIL-CATEGORY-LINE THRU
049000                          410-DETAIL-CATEGORY-LINE-EXIT
049100         UNTIL WS-CAT-IDX > WS-MONTH-CAT-COUNT.
049200     MOVE WS-MONTH-EXP-TL TO EXP-AMT-TL.
049300     WRITE GD-RPT-FD-REC FROM TL-MONTH-EXP AFTER ADVANCING 1.
049400     MOVE WS-MONTH-INC-TL TO INC-AMT-TL.
049500     WRITE GD-RPT-FD-REC FROM TL-MONTH-INC AFTER ADVANCING 1.
049600     COMPUTE WS-MONTH-BAL-TL = WS-MONTH-INC-TL - WS-MONTH-EXP-TL.
049700     MOVE WS-MONTH-BAL-TL TO BAL-AMT-TL.
049800     WRITE GD-RPT-FD-REC FROM TL-MONTH-BAL AFTER ADVANCING 1.
049900     ADD WS-MONTH-EXP-TL TO WS-GRAND-EXP-TL.
050000     ADD WS-MONTH-INC-TL TO WS-GRAND-INC-TL.
050100     MOVE ZERO TO WS-MONTH-EXP-TL, WS-MONTH-INC-TL,
050200                  WS-MONTH-CAT-COUNT.
050300*
050400 400-PRSS-MONTH-BREAK-EXIT.
050500     EXIT.
050600*
050700*
050800 410-DETAIL-CATEGORY-LINE.
050900*
051000     MOVE WS-CAT-NAME-TB (WS-CAT-IDX)  TO CAT-NAME-DL.
051100     MOVE WS-CAT-TOTAL-TB (WS-CAT-IDX) TO CAT-AMT-DL.
051200     WRITE GD-RPT-FD-REC FROM DL-CATEGORY AFTER ADVANCING 1.
051300     SET WS-CAT-IDX UP BY 1.
051400*
051500 410-DETAIL-CATEGORY-LINE-EXIT.
051600     EXIT.
051700*
051800*
051900 500-PRSS-GRAND-TOTALS.
052000*
052100     MOVE WS-GRAND-EXP-TL TO TOT-EXP-GTL.
052200     WRITE GD-RPT-FD-REC FROM GTL-TOT-EXP AFTER ADVANCING 2.
052300     MOVE WS-GRAND-INC-TL TO TOT-INC-GTL.
052400     WRITE GD-RPT-FD-REC FROM GTL-TOT-INC AFTER ADVANCING 1.
052500     COMPUTE WS-GRAND-BAL-TL = WS-GRAND-INC-TL - WS-GRAND-EXP-TL.
052600     MOVE WS-GRAND-BAL-TL TO TOT-BAL-GTL.
052700     WRITE GD-RPT-FD-REC FROM GTL-TOT-BAL AFTER ADVANCING 1.
052800     MOVE WS-WRTN-CTR TO TOT-TXN-GTL.
052900     WRITE GD-RPT-FD-REC FROM GTL-TOT-TXN AFTER ADVANCING 1.
053000     MOVE WS-UNCAT-CTR TO TOT-UNCAT-GTL.
053100     WRITE GD-RPT-FD-REC FROM GTL-TOT-UNCAT AFTER ADVANCING 1.
053200     MOVE WS-REJ-CTR TO TOT-REJ-GTL.
053300     WRITE GD-RPT-FD-REC FROM GTL-TOT-REJ AFTER ADVANCING 1.
053400*
053500 500-PRSS-GRAND-TOTALS-EXIT.
053600     EXIT.
053700*
053800*
053900 550-DISPLAY-PROG-DIAG.
054000*
054100     DISPLAY '****     GDBATCH RUNNING    ****'.
054200     DISPLAY '                                                 '.
054300     MOVE 'MOUVEMENTS LUS                               '  TO
054400          DISP-MESSAGE.
054500     MOVE WS-READ-CTR TO DISP-VALUE.
054600     DISPLAY DISPLAY-LINE.
054700     MOVE 'MOUVEMENTS ECRITS EN SORTIE                  '  TO
054800          DISP-MESSAGE.
054900     MOVE WS-WRTN-CTR TO DISP-VALUE.
055000     DISPLAY DISPLAY-LINE.
055100     MOVE 'MOUVEMENTS CATEGORISES AUTOMATIQUEMENT       '  TO
055200          DISP-MESSAGE.
055300     MOVE WS-CAT-CTR TO DISP-VALUE.
055400     DISPLAY DISPLAY-LINE.
055500     MOVE 'MOUVEMENTS NON CLASSES                       '  TO
055600          DISP-MESSAGE.
055700     MOVE WS-UNCAT-CTR TO DISP-VALUE.
055800     DISPLAY DISPLAY-LINE.
055900     MOVE 'MOUVEMENTS REJETES (DATE/MOIS INVALIDE)      '  TO
056000          DISP-MESSAGE.
056100     MOVE WS-REJ-CTR TO DISP-VALUE.
056200     DISPLAY DISPLAY-LINE.
056300     DISPLAY '                                                 '.
056400     MOVE 'REGLES DE CATEGORISATION CHARGEES            '  TO
056500          DISP-MESSAGE.
056600     MOVE GD-RULE-COUNT TO DISP-VALUE.
056700     DISPLAY DISPLAY-LINE.
056800     DISPLAY '****     GDBATCH EOJ        ****'.
056900*
057000 550-DISPLAY-PROG-DIAG-EXIT.
057100     EXIT.
057200*
057300*
057400 700-ERROR-DISPLAY.
057500*
057600     ADD 1 TO WS-REJ-CTR.
057700     DISPLAY ERROR-MESSAGE-EL.
057800     MOVE GD-TXN-DATE-IN   TO ERR-DATE-EL.
057900     MOVE GD-TXN-LABEL-IN  TO ERR-LABEL-EL.
058000     MOVE GD-TXN-AMOUNT-IN TO ERR-AMT-EL.
058100     DISPLAY ERROR-RECORD-EL.
058120     MOVE GD-TXN-DATE-IN   TO RJ-DATE-RL.
058140     MOVE GD-TXN-LABEL-IN  TO RJ-LABEL-RL.
058160     MOVE GD-TXN-AMOUNT-IN TO RJ-AMT-RL.
058180     WRITE GD-RPT-FD-REC FROM RL-REJECT-LINE AFTER ADVANCING 1.
058200*
058300 700-ERROR-DISPLAY-EXIT.
058400     EXIT.
058500*
058600*
058700 800-READ-RULE-FILE.
058800*
058900     READ GD-RULE-FILE INTO GD-RULE-REC
059000         AT END MOVE 'YES' TO WS-EOF-RULE-SW,
059100                GO TO 800-READ-RULE-FILE-EXIT.
059200*
059300 800-READ-RULE-FILE-EXIT.
059400     EXIT.
059500*
059600*
059700 800-READ-TXN-FILE.
059800*
059900     READ GD-TXN-FILE INTO GD-TXN-REC-IN
060000         AT END MOVE 'YES' TO WS-EOF-TXN-SW,
060100                GO TO 800-READ-TXN-FILE-EXIT.
060200     ADD 1 TO WS-READ-CTR.
060300*
060400 800-READ-TXN-FILE-EXIT.
060500     EXIT.
060600*
060700*
060800 950-WRITE-OUTPUT-REC.
060900*
061000     WRITE GD-TXN-OUT-FD-REC FROM GD-TXN-REC-OUT.
061100*
061200 950-WRITE-OUTPUT-REC-EXIT.
061300     EXIT.
061400*
061500*
061600 955-HEADINGS.
061700*
061800     WRITE GD-RPT-FD-REC FROM HL-HEADER-1 AFTER ADVANCING PAGE.
061900*
062000 955-HEADINGS-EXIT.
062100     EXIT.
