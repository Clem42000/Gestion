000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    GDCAT.
000300 AUTHOR.        P. MARCHAND.
000400 INSTALLATION.  SERVICE INFORMATIQUE - GESTION DEPENSES.
000500 DATE-WRITTEN.  03/14/89.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIEL.
000800*
000900******************************************************************
001000*  PROGRAMME :  GDCAT                                            *
001100*                                                                 *
001200*  SOUS-PROGRAMME DE CATEGORISATION AUTOMATIQUE.  APPELE PAR      *
001300*  GDBATCH POUR CHAQUE MOUVEMENT BANCAIRE VALIDE.  PARCOURT LA    *
001400*  TABLE DES REGLES (CHARGEE PAR GDBATCH AU DEMARRAGE) DANS       *
001500*  L'ORDRE DE CHARGEMENT ET RETOURNE LA CATEGORIE DE LA PREMIERE  *
001600*  REGLE DONT LE MOT-CLE APPARAIT DANS LE LIBELLE DU MOUVEMENT.   *
001700*  COMPARAISON INSENSIBLE A LA CASSE, ESPACES DE FIN IGNORES.     *
001800*  AUCUNE REGLE TROUVEE : CATEGORIE 'NON CLASSE'.                 *
001900*                                                                 *
002000*  LINKAGE :                                                      *
002100*     PARAMETRE 1 : GD-RULE-TABLE  (RECU, NON MODIFIE)            *
002200*     PARAMETRE 2 : LK-TXN-LABEL   (RECU, NON MODIFIE)            *
002300*     PARAMETRE 3 : LK-CAT-RESULT  (RETOURNE, MODIFIE)            *
002400******************************************************************
002500*    HISTORIQUE DES MODIFICATIONS                                 *
002600*    ------------------------------                               *
002700*    14/03/89  PM   ECRITURE INITIALE - APPEL DEPUIS GESTDEP01    *
002800*    02/08/90  PM   DDE 0142 - AJOUT DE LA COMPARAISON SANS TENIR *
002900*                   COMPTE DE LA CASSE (INSPECT CONVERTING)       *
003000*    19/11/91  RC   DDE 0289 - CORRECTION BOUCLE DE RECHERCHE DE  *
003100*                   SOUS-CHAINE (DEPASSEMENT EN FIN DE LIBELLE)   *
003200*    07/05/93  PM   DDE 0410 - MOT-CLE PLUS LONG QUE LE RESTE DU  *
003300*                   LIBELLE NE DOIT PLUS DECLENCHER DE MATCH      *
003400*    23/01/95  RC   DDE 0533 - PASSAGE DE 100 A 200 REGLES MAX    *
003500*    11/09/96  TR   DDE 0678 - AJOUT DU COMPTEUR DE REGLES        *
003600*                   EXAMINEES POUR LE JOURNAL DES PERFORMANCES    *
003700*    30/03/98  TR   DDE 0721 - PREPARATION AN 2000 : LES DATES DE *
003800*                   MOUVEMENT SONT DEJA EN AAAAMMJJ, RIEN A       *
003900*                   CHANGER ICI - VERIFIE ET CONSIGNE             *
004000*    18/02/99  TR   DDE 0733 - BASCULE AN 2000 - PROGRAMME        *
004100*                   RECOMPILE ET REVALIDE SANS MODIFICATION       *
004200*    05/11/04  PM   DDE 4633 - TABLE DES REGLES PORTEE A 500      *
004300*                   ENTREES ET PARTAGEE VIA COPY GDTXNREC         *
004400*    22/06/11  TR   DDE 5920 - LIBELLE MOUVEMENT PORTE A 40       *
004500*                   CARACTERES (ANCIENNEMENT 32)                  *
004600*    14/09/15  SB   DDE 6104 - AJOUT REGLE SUR LONGUEUR DE        *
004700*                   MOT-CLE NULLE (MOT-CLE VIDE IGNORE)           *
004800******************************************************************
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER.   IBM-390.
005200 OBJECT-COMPUTER.   IBM-390.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500*
005600 DATA DIVISION.
005700 WORKING-STORAGE SECTION.
005800*
005900 01  WS-FIELDS.
006000     05  WS-PROGRAM-STATUS       PIC X(30)   VALUE SPACES.
006100     05  WS-KEY-LEN              PIC S9(4)   COMP VALUE ZERO.
006200     05  WS-LBL-LEN              PIC S9(4)   COMP VALUE 40.
006300     05  WS-SCAN-POS             PIC S9(4)   COMP VALUE ZERO.
006400     05  WS-LAST-START-POS       PIC S9(4)   COMP VALUE ZERO.
006500     05  WS-RULES-EXAMINED       PIC S9(7)   COMP VALUE ZERO.
006600     05  FILLER                  PIC X(10)   VALUE SPACES.
006700*
006800 01  WS-SWITCHES.
006900     05  WS-MATCH-SW             PIC X(3)    VALUE 'NO '.
007000         88  MATCH-FOUND                     VALUE 'YES'.
007100     05  WS-EMPTY-KEY-SW         PIC X(3)    VALUE 'NO '.
007200         88  KEY-IS-EMPTY                    VALUE 'YES'.
007300     05  FILLER                  PIC X(10)   VALUE SPACES.
007400*
007500 01  WS-UPPER-WORK-AREAS.
007600     05  WS-KEYWORD-UC           PIC X(30)   VALUE SPACES.
007700     05  WS-LABEL-UC             PIC X(40)   VALUE SPACES.
007800     05  FILLER                  PIC X(05)   VALUE SPACES.
007900*
008000 LINKAGE SECTION.
008100*
008200******************************************************************
008300*   LAYOUT PARTAGE DE LA TABLE DES REGLES - VOIR COPY GDTXNREC.  *
008400*   GD-RULE-TABLE EST RECU DE GDBATCH ET N'EST JAMAIS MODIFIE.   *
008500******************************************************************
008600     COPY GDTXNREC.
008700*
008800 01  LK-TXN-LABEL                PIC X(40).
008900*
009000 01  LK-CAT-RESULT               PIC X(20).
009050*
009100******************************************************************
009200 PROCEDURE DIVISION USING GD-RULE-TABLE, LK-TXN-LABEL,
009300                          LK-CAT-RESULT.
009400*
009500 000-MAIN.
009600     MOVE 'GDCAT STARTED' TO WS-PROGRAM-STATUS.
009700     PERFORM 500-INIT-RESULT THRU 500-EXIT.
009800     MOVE LK-TXN-LABEL TO WS-LABEL-UC.
009900     INSPECT WS-LABEL-UC CONVERTING
010000         'abcdefghijklmnopqrstuvwxyz' TO
010100         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
010200     PERFORM 100-SCAN-RULE-TABLE THRU 100-EXIT.
010300     MOVE 'GDCAT ENDED' TO WS-PROGRAM-STATUS.
010400     GOBACK.
010500*
010600 100-SCAN-RULE-TABLE.
010700     SET GD-RULE-IDX TO 1.
010800     MOVE 'NO ' TO WS-MATCH-SW.
010900     PERFORM 120-TEST-ONE-RULE THRU 120-EXIT
011000         UNTIL MATCH-FOUND
011100            OR GD-RULE-IDX > GD-RULE-COUNT.
011200 100-EXIT.
011300     EXIT.
011400*
011500 120-TEST-ONE-RULE.
011600     ADD 1 TO WS-RULES-EXAMINED.
011700     PERFORM 130-FIND-KEY-LENGTH THRU 130-EXIT.
011800     IF NOT KEY-IS-EMPTY
011900        PERFORM 150-KEYWORD-MATCH THRU 150-EXIT
012000        IF MATCH-FOUND
012100           MOVE GD-RULE-CATEGORY-TB (GD-RULE-IDX) TO LK-CAT-RESULT
012200           GO TO 120-EXIT.
012300     SET GD-RULE-IDX UP BY 1.
012400 120-EXIT.
012500     EXIT.
012600*
012700 130-FIND-KEY-LENGTH.
012800     MOVE GD-RULE-KEYWORD-TB (GD-RULE-IDX) TO WS-KEYWORD-UC.
012900     INSPECT WS-KEYWORD-UC CONVERTING
013000         'abcdefghijklmnopqrstuvwxyz' TO
013100         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
013200     MOVE 'NO ' TO WS-EMPTY-KEY-SW.
013300     MOVE 30 TO WS-KEY-LEN.
013400     PERFORM 135-TRIM-TRAILING-SPACES THRU 135-EXIT
013500         UNTIL WS-KEY-LEN = ZERO
013600            OR WS-SCAN-POS NOT = ZERO.
013700     IF WS-KEY-LEN = ZERO
013800        MOVE 'YES' TO WS-EMPTY-KEY-SW.
013900 130-EXIT.
014000     EXIT.
014100*
014200 135-TRIM-TRAILING-SPACES.
014300     MOVE ZERO TO WS-SCAN-POS.
014400     IF WS-KEYWORD-UC (WS-KEY-LEN:1) NOT = SPACE
014500        MOVE 1 TO WS-SCAN-POS
014600     ELSE
014700        SUBTRACT 1 FROM WS-KEY-LEN.
014800 135-EXIT.
014900     EXIT.
015000*
015100 150-KEYWORD-MATCH.
015200     MOVE 'NO ' TO WS-MATCH-SW.
015300     COMPUTE WS-LAST-START-POS = WS-LBL-LEN - WS-KEY-LEN + 1.
015400     IF WS-LAST-START-POS < 1
015500        GO TO 150-EXIT.
015600     MOVE 1 TO WS-SCAN-POS.
015700     PERFORM 160-COMPARE-AT-POS THRU 160-EXIT
015800         UNTIL MATCH-FOUND
015900            OR WS-SCAN-POS > WS-LAST-START-POS.
016000 150-EXIT.
016100     EXIT.
016200*
016300 160-COMPARE-AT-POS.
016400     IF WS-LABEL-UC (WS-SCAN-POS:WS-KEY-LEN) =
016500        WS-KEYWORD-UC (1:WS-KEY-LEN)
016600        MOVE 'YES' TO WS-MATCH-SW
016700     ELSE
016800        ADD 1 TO WS-SCAN-POS.
016900 160-EXIT.
017000     EXIT.
017100*
017200 500-INIT-RESULT.
017300     MOVE 'NON CLASSE' TO LK-CAT-RESULT.
017400 500-EXIT.
017500     EXIT.
017600*
017700* FIN DU PROGRAMME GDCAT
