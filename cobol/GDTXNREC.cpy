000100***************************************************************
000200*    COPYBOOK   GDTXNREC                                      *
000300*    GESTION DEPENSES - LAYOUTS COMMUNS                        *
000400*                                                              *
000500*    DECRIT LES ENREGISTREMENTS DU FICHIER DE REGLES DE        *
000600*    CATEGORISATION, LE FICHIER DES MOUVEMENTS BANCAIRES EN    *
000700*    ENTREE ET EN SORTIE, ET LA TABLE MEMOIRE DES REGLES       *
000800*    CHARGEE AU DEMARRAGE DU BATCH GDBATCH ET PARTAGEE AVEC    *
000900*    LE SOUS-PROGRAMME GDCAT.                                  *
001000*                                                              *
001100*    COPY UTILISEE PAR :  GDBATCH  (WORKING-STORAGE SECTION)   *
001200*                         GDCAT    (LINKAGE SECTION)           *
001300*                                                              *
001400*    LES TROIS LAYOUTS D'ENREGISTREMENT CI-DESSOUS (GD-RULE-   *
001500*    REC, GD-TXN-REC-IN, GD-TXN-REC-OUT) CORRESPONDENT A DES   *
001600*    LONGUEURS D'ECHANGE FIXES IMPOSEES PAR LE CAHIER DES      *
001700*    CHARGES (50 / 57 / 77 CARACTERES) : PAS DE FILLER DE      *
001800*    CROISSANCE SUR CES TROIS-LA, LA LARGEUR EST CONTRACTUELLE.*
001900*                                                              *
002000*----------------------------------------------------------------
002100*    HISTORIQUE DES MODIFICATIONS                              *
002200*    ------------------------------                            *
002300*    17/02/2003  P.MARCHAND  DEMANDE 4471 - CREATION INITIALE  *
002400*    05/11/2004  P.MARCHAND  DEMANDE 4633 - AJOUT TABLE REGLES *
002500*    22/06/2011  T.ROUSSEL   DEMANDE 5920 - RALLONGE LIBELLE   *
002600*                            MOUVEMENT DE 32 A 40 CARACTERES   *
002700*----------------------------------------------------------------
002800
002900     01  GD-RULE-REC.
003000         05  GD-RULE-KEYWORD             PIC X(30).
003100         05  GD-RULE-CATEGORY            PIC X(20).
003200
003300     01  GD-TXN-REC-IN.
003400         05  GD-TXN-DATE-IN              PIC 9(8).
003500         05  GD-TXN-DATE-IN-X REDEFINES
003600             GD-TXN-DATE-IN              PIC X(8).
003700         05  GD-TXN-DATE-IN-G REDEFINES
003800             GD-TXN-DATE-IN.
003900             10  GD-TXN-YEAR-IN          PIC 9(4).
004000             10  GD-TXN-MONTH-IN         PIC 9(2).
004100             10  GD-TXN-DAY-IN           PIC 9(2).
004200         05  GD-TXN-LABEL-IN             PIC X(40).
004300         05  GD-TXN-AMOUNT-IN            PIC S9(7)V99.
004400         05  GD-TXN-AMOUNT-IN-X REDEFINES
004500             GD-TXN-AMOUNT-IN            PIC X(9).
004600
004700     01  GD-TXN-REC-OUT.
004800         05  GD-TXN-DATE-OUT             PIC 9(8).
004900         05  GD-TXN-LABEL-OUT            PIC X(40).
005000         05  GD-TXN-AMOUNT-OUT           PIC S9(7)V99.
005100         05  GD-TXN-CATEGORY-OUT         PIC X(20).
005200
005300*----------------------------------------------------------------
005400*    TABLE MEMOIRE DES REGLES DE CATEGORISATION - CHARGEE PAR   *
005500*    GDBATCH-120-LOAD-RULE-TABLE, PARCOURUE EN LECTURE SEULE    *
005600*    PAR GDCAT-100-SCAN-RULE-TABLE.  MARGE DE 500 ENTREES       *
005700*    RETENUE PAR RAPPORT AU VOLUME DE REGLES OBSERVE EN PROD.   *
005800*----------------------------------------------------------------
005900     01  GD-RULE-TABLE.
006000         05  GD-RULE-COUNT               PIC S9(4) COMP.
006100         05  GD-RULE-ENTRY OCCURS 500 TIMES
006200                 INDEXED BY GD-RULE-IDX.
006300             10  GD-RULE-KEYWORD-TB      PIC X(30).
006400             10  GD-RULE-KEY-1ST REDEFINES
006500                 GD-RULE-KEYWORD-TB      PIC X(1).
006600             10  GD-RULE-CATEGORY-TB     PIC X(20).
006700             10  FILLER                  PIC X(5).
